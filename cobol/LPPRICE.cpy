000100******************************************************************
000200*                                                                *
000300*  LPPRICE  -  LAUNCHPOOL COIN PRICE SAMPLE RECORD LAYOUT         *
000400*                                                                *
000500*  ONE RECORD PER OBSERVED USD PRICE ON COIN-PRICES-IN.  THE     *
000600*  WHOLE FILE IS READ INTO LP-PRICE-TABLE (LPWORK) AND LOOKED    *
000700*  UP BY COIN-ID/BUCKET WINDOW AS LPAVGBAL VALUES EACH BUCKET.   *
000800*                                                                *
000900*  CHANGE LOG                                                   *
001000*  YYMMDD  WHO   TICKET    DESCRIPTION                          *
001100*  89-05-03 RFW  LPN-0009  ORIGINAL LAYOUT.                      *
001200*  96-02-27 DLH  LPN-0241  ADDED DATE/TIME SUB-FIELDS FOR         *
001300*                         CONSISTENCY WITH LPCALCR/LPTRANS.       *
001400*                                                                *
001500******************************************************************
001600 01  LP-PRICE-REC.
001700     05  LPPR-COIN-ID                     PIC X(10).
001800     05  LPPR-TIMESTAMP                   PIC X(19).
001900     05  LPPR-TS-PARTS REDEFINES LPPR-TIMESTAMP.
002000         10  LPPR-TS-YYYY                 PIC 9(4).
002100         10  FILLER                       PIC X(1).
002200         10  LPPR-TS-MM                   PIC 9(2).
002300         10  FILLER                       PIC X(1).
002400         10  LPPR-TS-DD                   PIC 9(2).
002500         10  FILLER                       PIC X(1).
002600         10  LPPR-TS-HH                   PIC 9(2).
002700         10  FILLER                       PIC X(1).
002800         10  LPPR-TS-MI                   PIC 9(2).
002900         10  FILLER                       PIC X(1).
003000         10  LPPR-TS-SS                   PIC 9(2).
003100     05  LPPR-PRICE-USD                   PIC S9(9)V9(2) COMP-3.
003200     05  FILLER                           PIC X(04).
