000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LPAVGBAL.
000300 AUTHOR.         R F WEXLER.
000400 INSTALLATION.   LAUNCHPOOL STAKING SYSTEMS GROUP.
000500 DATE-WRITTEN.   05/03/89.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*  LPAVGBAL  -  LAUNCHPOOL TIME-WEIGHTED AVERAGE BALANCE         *
001200*                CALCULATOR                                     *
001300*                                                                *
001400*  REMARKS.                                                      *
001500*     DRIVES THE HOURLY-BUCKET AVERAGE-BALANCE CALCULATION FOR   *
001600*     ONE CALC-REQUEST-IN CONTROL CARD (FROM/TO PERIOD).  READS  *
001700*     ALL OF TRANSACTIONS-IN AND COIN-PRICES-IN INTO WORKING      *
001800*     TABLES, WALKS THE PERIOD ONE CLOCK HOUR AT A TIME, AND     *
001900*     FOR EACH HOUR:                                             *
002000*        - APPLIES THAT HOUR'S DEPOSITS/WITHDRAWS (SORTED BY     *
002100*          DATE-TIME) TO EACH COIN'S CARRIED-FORWARD UNIT         *
002200*          BALANCE                                                *
002300*        - VALUES EACH NON-ZERO BALANCE AT THE FIRST COIN-PRICE   *
002400*          SAMPLE FALLING IN THAT HOUR                            *
002500*        - SUMS THE COINS' USD VALUES INTO THE HOUR'S TOTAL       *
002600*     THE FINAL RESULT IS THE ARITHMETIC MEAN OF THE HOURLY       *
002700*     TOTALS - SEE PARAGRAPH 700.                                 *
002800*                                                                *
002900*     A MISSING PRICE SAMPLE FOR AN HOUR WHERE A COIN IS HELD IS  *
003000*     TREATED AS A HARD ERROR - NO RESULT RECORD IS WRITTEN AND   *
003100*     THE RUN ENDS WITH A NON-ZERO RETURN CODE (PARAGRAPH 900).   *
003200*     AN INVALID [FROM,TO) PERIOD ON THE CONTROL CARD IS REJECTED *
003300*     THE SAME WAY (PARAGRAPH 200).                               *
003400*                                                                *
003500*     INPUT FILES  - CALC-REQUEST-IN, TRANSACTIONS-IN,            *
003600*                    COIN-PRICES-IN                               *
003700*     OUTPUT FILE  - RESULT-OUT                                   *
003800*                                                                *
003900******************************************************************
004000*                                                                *
004100*  CHANGE LOG                                                    *
004200*  YYMMDD    WHO    TICKET      DESCRIPTION                      *
004300*  --------  -----  ----------  -------------------------------- *
004400*  89-05-03  RFW    LPN-0009    ORIGINAL PROGRAM.                 *
004500*  91-08-14  RFW    LPN-0062    CORRECTED HALF-OPEN BUCKET TEST   *
004600*                               IN 535/655 - WAS REJECTING A      *
004700*                               SAMPLE LANDING EXACTLY ON         *
004800*                               BUCKET-START.                    *
004900*  94-11-18  TJK    LPN-0188    ADDED LP-MONTH-DAYS-TABLE AND     *
005000*                               PARAGRAPHS 560/565/570/575 SO     *
005100*                               BUCKETS CAN CROSS MONTH/YEAR      *
005200*                               BOUNDARIES WITHOUT CALLING OUT    *
005300*                               TO A DATE SERVICE.                *
005400*  96-02-27  DLH    LPN-0241    DISTINCT-COIN TABLE BUILT WHILE   *
005500*                               TRANSACTIONS-IN IS LOADED         *
005600*                               (PARAGRAPH 310) RATHER THAN IN A  *
005700*                               SEPARATE PASS OF THE FILE.        *
005800*  97-09-10  DLH    LPN-0310    RAISED LP-TRANS-TABLE/            *
005900*                               LP-PRICE-TABLE CAPACITY (SEE      *
006000*                               LPWORK) FOR THE QUARTERLY         *
006100*                               REWARDS RUN.                     *
006200*  99-01-06  RFW    LPN-0355    Y2K - LEAP-YEAR TEST IN 575 IS    *
006300*                               NOW CENTURY-AWARE (DIV BY 100/    *
006400*                               400 CHECK) INSTEAD OF A BARE      *
006500*                               DIV-BY-4 TEST.                    *
006600*  00-03-02  RFW    LPN-0361    CONFIRMED NO 2-DIGIT YEAR FIELDS   *
006700*                               REMAIN ANYWHERE IN LPCALCR/       *
006800*                               LPTRANS/LPPRICE AFTER THE Y2K      *
006900*                               SWEEP.                            *
007000*  03-06-19  TJK    LPN-0402    980-DISPLAY-PROG-DIAG NOW SHOWS   *
007100*                               THE REJECT/FAIL REASON AT EOJ SO  *
007200*                               OPERATIONS DOESN'T HAVE TO SCROLL *
007300*                               BACK THROUGH SYSOUT.              *
007400*                                                                *
007500******************************************************************
007600*
007700 ENVIRONMENT DIVISION.
007800*
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER.   IBM-390.
008100 OBJECT-COMPUTER.   IBM-390.
008200 SPECIAL-NAMES.
008300     C01 IS NEXT-PAGE.
008400*
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700*
008800     SELECT CALC-REQUEST-IN  ASSIGN TO UT-S-CALCREQ.
008900     SELECT TRANSACTIONS-IN  ASSIGN TO UT-S-TRANIN.
009000     SELECT COIN-PRICES-IN   ASSIGN TO UT-S-PRICEIN.
009100     SELECT RESULT-OUT       ASSIGN TO UT-S-RESULT.
009200*
009300 DATA DIVISION.
009400*
009500 FILE SECTION.
009600*
009700 FD  CALC-REQUEST-IN
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 40 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS CALC-REQUEST-IN-REC.
010300 01  CALC-REQUEST-IN-REC          PIC X(40).
010400*
010500 FD  TRANSACTIONS-IN
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 44 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS TRANSACTIONS-IN-REC.
011100 01  TRANSACTIONS-IN-REC          PIC X(44).
011200*
011300 FD  COIN-PRICES-IN
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 39 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS COIN-PRICES-IN-REC.
011900 01  COIN-PRICES-IN-REC           PIC X(39).
012000*
012100 FD  RESULT-OUT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 23 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS RESULT-OUT-REC.
012700 01  RESULT-OUT-REC               PIC X(23).
012800*
012900 WORKING-STORAGE SECTION.
013000*
013100 01  PROGRAM-INDICATOR-SWITCHES.
013200     05  WS-PERIOD-VALID-SW       PIC X(3)  VALUE 'NO '.
013300         88  VALID-PERIOD                       VALUE 'YES'.
013400         88  INVALID-PERIOD                     VALUE 'NO '.
013500     05  WS-CALC-FAILED-SW        PIC X(3)  VALUE 'NO '.
013600         88  CALCULATION-FAILED                 VALUE 'YES'.
013700     05  WS-EOF-TRANS-SW          PIC X(3)  VALUE 'NO '.
013800         88  EOF-TRANS                           VALUE 'YES'.
013900     05  WS-EOF-PRICE-SW          PIC X(3)  VALUE 'NO '.
014000         88  EOF-PRICE                           VALUE 'YES'.
014100     05  WS-COIN-FOUND-SW         PIC X(3)  VALUE SPACES.
014200         88  COIN-FOUND                          VALUE 'YES'.
014300         88  COIN-NOT-FOUND                      VALUE 'NO '.
014400     05  WS-PRICE-FOUND-SW        PIC X(3)  VALUE SPACES.
014500         88  PRICE-FOUND                         VALUE 'YES'.
014600         88  PRICE-NOT-FOUND                     VALUE 'NO '.
014700     05  WS-LEAP-YEAR-SW          PIC X(3)  VALUE 'NO '.
014800         88  WS-LEAP-YEAR                        VALUE 'YES'.
014850     05  FILLER                   PIC X(04).
014900*
015000 01  WS-ACCUMULATORS.
015100     05  WS-TRAN-READ-CTR         PIC 9(6) COMP  VALUE ZERO.
015200     05  WS-PRICE-READ-CTR        PIC 9(6) COMP  VALUE ZERO.
015250     05  FILLER                   PIC X(04).
015300*
015400 01  MISC-WS-FIELDS.
015500     05  WS-FOUND-PRICE-IDX       PIC S9(6) COMP VALUE ZERO.
015600     05  WS-COIN-CONTRIB-USD      PIC S9(11)V9(2) COMP-3
015700                                                  VALUE ZERO.
015800     05  WS-DIV-RESULT            PIC S9(8) COMP  VALUE ZERO.
015900     05  WS-DIV-REMAINDER         PIC S9(4) COMP  VALUE ZERO.
016000     05  WS-SWAP-AREA.
016100         10  WS-SWAP-ENTRY        PIC X(34).
016150     05  FILLER                   PIC X(04).
016200*
016300 01  DISPLAY-LINE.
016400     05  DISP-MESSAGE             PIC X(35).
016500     05  DISP-VALUE               PIC ZZZ,ZZ9.
016550     05  FILLER                   PIC X(04).
016600*
016700     COPY LPCALCR.
016800     COPY LPTRANS.
016900     COPY LPPRICE.
017000     COPY LPRESLT.
017100     COPY LPWORK.
017200*
017300 PROCEDURE DIVISION.
017400*
017500 000-MAINLINE SECTION.
017600*
017700     OPEN INPUT  CALC-REQUEST-IN
017800                 TRANSACTIONS-IN
017900                 COIN-PRICES-IN
018000          OUTPUT RESULT-OUT.
018100     PERFORM 200-VALIDATE-PERIOD THRU 200-EXIT.
018200     IF VALID-PERIOD
018300        PERFORM 300-LOAD-TRANSACTIONS THRU 300-EXIT
018400        PERFORM 400-LOAD-PRICES THRU 400-EXIT
018500        PERFORM 500-INIT-BUCKET-WALK THRU 500-EXIT
018600        PERFORM 510-PROCESS-ONE-BUCKET THRU 510-EXIT
018700           UNTIL CALCULATION-FAILED
018800              OR LPBA-BUCKET-START NOT < LPCR-TO-DATETIME
018900        IF NOT CALCULATION-FAILED
019000           PERFORM 700-COMPUTE-AVERAGE THRU 700-EXIT
019100           PERFORM 950-WRITE-RESULT THRU 950-EXIT
019200        END-IF
019300     END-IF.
019400     PERFORM 980-DISPLAY-PROG-DIAG THRU 980-EXIT.
019500     CLOSE CALC-REQUEST-IN
019600           TRANSACTIONS-IN
019700           COIN-PRICES-IN
019800           RESULT-OUT.
019900     IF VALID-PERIOD AND NOT CALCULATION-FAILED
020000        MOVE ZERO TO RETURN-CODE
020100     ELSE
020200        MOVE 16 TO RETURN-CODE
020300     END-IF.
020400     GOBACK.
020500*
020600******************************************************************
020700* 200-VALIDATE-PERIOD - BUSINESS RULE 1.  REJECTS THE REQUEST IF  *
020800* EITHER DATE/TIME IS BLANK OR FROM IS AFTER TO.  ISO-8601,       *
020900* ZERO-PADDED, FIXED-WIDTH DATE/TIME STRINGS COMPARE IN           *
021000* CHRONOLOGICAL ORDER AS PLAIN ALPHANUMERIC - NO DATE ARITHMETIC  *
021100* IS NEEDED FOR THIS TEST.  91-08-14 RFW LPN-0062.                *
021200******************************************************************
021300 200-VALIDATE-PERIOD.
021400*
021500     MOVE 'NO ' TO WS-PERIOD-VALID-SW.
021600     READ CALC-REQUEST-IN INTO LP-CALC-REQUEST-REC
021700         AT END
021800            DISPLAY '** ERROR **  NO CALC-REQUEST RECORD PRESENT'
021900            GO TO 200-EXIT.
022000     IF LPCR-FROM-DATETIME = SPACES
022100        OR LPCR-TO-DATETIME = SPACES
022200           DISPLAY '** ERROR **  INVALID PERIOD IS PROVIDED'
022300           GO TO 200-EXIT.
022400     IF LPCR-FROM-DATETIME > LPCR-TO-DATETIME
022500        DISPLAY '** ERROR **  INVALID PERIOD IS PROVIDED'
022600        GO TO 200-EXIT.
022700     MOVE 'YES' TO WS-PERIOD-VALID-SW.
022800*
022900 200-EXIT.
023000     EXIT.
023100*
023200******************************************************************
023300* 300-LOAD-TRANSACTIONS - BATCH FLOW STEP 2.  READS              *
023400* TRANSACTIONS-IN ONCE INTO LP-TRANS-TABLE AND, AS EACH RECORD   *
023500* IS LOADED, BUILDS THE DISTINCT-COIN TABLE (PARAGRAPH 310).     *
023600* 96-02-27 DLH LPN-0241 - COMBINED WITH THE OLD SEPARATE COIN-   *
023700* SCAN PASS.                                                     *
023800******************************************************************
023900 300-LOAD-TRANSACTIONS.
024000*
024100     MOVE 'NO ' TO WS-EOF-TRANS-SW.
024200     PERFORM 800-READ-TRANS-FILE THRU 800-EXIT.
024300     PERFORM 305-LOAD-ONE-TRANSACTION THRU 305-EXIT
024400         UNTIL EOF-TRANS.
024500*
024600 300-EXIT.
024700     EXIT.
024800*
024900 305-LOAD-ONE-TRANSACTION.
025000*
025100     ADD 1 TO LPTT-TRANS-COUNT.
025200     SET LPTT-IDX TO LPTT-TRANS-COUNT.
025300     MOVE LPTR-DATE-TIME  TO LPTT-DATE-TIME(LPTT-IDX).
025400     MOVE LPTR-TYPE       TO LPTT-TYPE(LPTT-IDX).
025500     MOVE LPTR-COIN-ID    TO LPTT-COIN-ID(LPTT-IDX).
025600     MOVE LPTR-AMOUNT     TO LPTT-AMOUNT(LPTT-IDX).
025700     PERFORM 310-ADD-DISTINCT-COIN THRU 310-EXIT.
025800     PERFORM 800-READ-TRANS-FILE THRU 800-EXIT.
025900*
026000 305-EXIT.
026100     EXIT.
026200*
026300******************************************************************
026400* 310-ADD-DISTINCT-COIN - BATCH FLOW STEP 2.  ADDS LPTR-COIN-ID   *
026500* TO LP-COIN-TABLE THE FIRST TIME IT IS SEEN ON                  *
026600* TRANSACTIONS-IN.  SAME SERIAL-SEARCH TECHNIQUE AS THE OLD      *
026700* CNTRLBRK 218-SEARCH-FOR-CUST-NAME.                              *
026800******************************************************************
026900 310-ADD-DISTINCT-COIN.
027000*
027100     MOVE 'NO ' TO WS-COIN-FOUND-SW.
027200     IF LPCT-COIN-COUNT > 0
027300        SET LPCT-IDX TO 1
027400        SEARCH LPCT-ENTRY
027500            AT END
027600               NEXT SENTENCE
027700            WHEN LPCT-COIN-ID(LPCT-IDX) = LPTR-COIN-ID
027800               MOVE 'YES' TO WS-COIN-FOUND-SW
027900     END-IF.
028000     IF NOT COIN-FOUND
028100        ADD 1 TO LPCT-COIN-COUNT
028200        SET LPCT-IDX TO LPCT-COIN-COUNT
028300        MOVE LPTR-COIN-ID TO LPCT-COIN-ID(LPCT-IDX)
028400        MOVE ZERO TO LPCT-UNIT-BALANCE(LPCT-IDX)
028500     END-IF.
028600*
028700 310-EXIT.
028800     EXIT.
028900*
029000******************************************************************
029100* 400-LOAD-PRICES - BATCH FLOW STEP 3.  READS COIN-PRICES-IN      *
029200* ONCE INTO LP-PRICE-TABLE.  THE [FROM-1HR,TO+1HR] PAD IS NOT     *
029300* APPLIED HERE - THE TABLE HOLDS EVERY SAMPLE SUPPLIED AND        *
029400* PARAGRAPH 650 WINDOWS BY BUCKET AT LOOKUP TIME, THE SAME AS     *
029500* THE REFERENCE'S IN-MEMORY PER-COIN PRICE SET.                   *
029600******************************************************************
029700 400-LOAD-PRICES.
029800*
029900     MOVE 'NO ' TO WS-EOF-PRICE-SW.
030000     PERFORM 810-READ-PRICE-FILE THRU 810-EXIT.
030100     PERFORM 405-LOAD-ONE-PRICE THRU 405-EXIT
030200         UNTIL EOF-PRICE.
030300*
030400 400-EXIT.
030500     EXIT.
030600*
030700 405-LOAD-ONE-PRICE.
030800*
030900     ADD 1 TO LPPT-PRICE-COUNT.
031000     SET LPPT-IDX TO LPPT-PRICE-COUNT.
031100     MOVE LPPR-COIN-ID    TO LPPT-COIN-ID(LPPT-IDX).
031200     MOVE LPPR-TIMESTAMP  TO LPPT-TIMESTAMP(LPPT-IDX).
031300     MOVE LPPR-PRICE-USD  TO LPPT-PRICE-USD(LPPT-IDX).
031400     PERFORM 810-READ-PRICE-FILE THRU 810-EXIT.
031500*
031600 405-EXIT.
031700     EXIT.
031800*
031900******************************************************************
032000* 500-INIT-BUCKET-WALK - BATCH FLOW STEP 4.  TRUNCATES FROM TO    *
032100* THE TOP OF THE HOUR (BUSINESS RULE 2), SETS BUCKET-END, AND     *
032200* ZEROES EVERY COIN'S CARRIED-FORWARD UNIT BALANCE.  94-11-18     *
032300* TJK LPN-0188 - MONTH-TABLE BUILT HERE SO 560/565/570/575 CAN    *
032400* STEP THE BUCKET ACROSS MONTH/YEAR BOUNDARIES.                  *
032500******************************************************************
032600 500-INIT-BUCKET-WALK.
032700*
032800     PERFORM 505-BUILD-MONTH-TABLE THRU 505-EXIT.
032900     MOVE LPCR-FROM-DATETIME TO LPBA-BUCKET-START.
033000     MOVE ZERO TO LPBA-BS-MI.
033100     MOVE ZERO TO LPBA-BS-SS.
033200     MOVE LPBA-BUCKET-START TO LPBA-BUCKET-END.
033300     PERFORM 560-ADVANCE-ONE-HOUR THRU 560-EXIT.
033400     MOVE ZERO TO LPBA-SUM-USD-BALANCE.
033500     MOVE ZERO TO LPBA-BUCKET-COUNT.
033600     SET LPCT-IDX TO 1.
033700     PERFORM 507-ZERO-ONE-COIN-BALANCE THRU 507-EXIT
033800         UNTIL LPCT-IDX > LPCT-COIN-COUNT.
033900*
034000 500-EXIT.
034100     EXIT.
034200*
034300 505-BUILD-MONTH-TABLE.
034400*
034500     MOVE 31 TO LPMD-ENTRY(1).
034600     MOVE 28 TO LPMD-ENTRY(2).
034700     MOVE 31 TO LPMD-ENTRY(3).
034800     MOVE 30 TO LPMD-ENTRY(4).
034900     MOVE 31 TO LPMD-ENTRY(5).
035000     MOVE 30 TO LPMD-ENTRY(6).
035100     MOVE 31 TO LPMD-ENTRY(7).
035200     MOVE 31 TO LPMD-ENTRY(8).
035300     MOVE 30 TO LPMD-ENTRY(9).
035400     MOVE 31 TO LPMD-ENTRY(10).
035500     MOVE 30 TO LPMD-ENTRY(11).
035600     MOVE 31 TO LPMD-ENTRY(12).
035700*
035800 505-EXIT.
035900     EXIT.
036000*
036100 507-ZERO-ONE-COIN-BALANCE.
036200*
036300     MOVE ZERO TO LPCT-UNIT-BALANCE(LPCT-IDX).
036400     SET LPCT-IDX UP BY 1.
036500*
036600 507-EXIT.
036700     EXIT.
036800*
036900******************************************************************
037000* 510-PROCESS-ONE-BUCKET - BATCH FLOW STEP 5.  VALUES ONE HOURLY  *
037100* BUCKET FOR EVERY DISTINCT COIN, ADDS THE BUCKET TOTAL INTO THE  *
037200* RUNNING SUM (BUSINESS RULE 9/10), AND ADVANCES THE WALK.  IF    *
037300* 520 SETS CALCULATION-FAILED (NO PRICE - BUSINESS RULE 7) THE    *
037400* BUCKET TOTAL IS NOT ADDED AND THE WALK DOES NOT ADVANCE.       *
037500******************************************************************
037600 510-PROCESS-ONE-BUCKET.
037700*
037800     MOVE ZERO TO LPBA-BUCKET-USD-TOTAL.
037900     SET LPCT-IDX TO 1.
038000     PERFORM 520-APPLY-COIN-TRANSACTIONS THRU 520-EXIT
038100         UNTIL LPCT-IDX > LPCT-COIN-COUNT OR CALCULATION-FAILED.
038200     IF NOT CALCULATION-FAILED
038300        ADD LPBA-BUCKET-USD-TOTAL TO LPBA-SUM-USD-BALANCE
038400        ADD 1 TO LPBA-BUCKET-COUNT
038500        MOVE LPBA-BUCKET-END TO LPBA-BUCKET-START
038600        PERFORM 560-ADVANCE-ONE-HOUR THRU 560-EXIT
038700     END-IF.
038800*
038900 510-EXIT.
039000     EXIT.
039100*
039200******************************************************************
039300* 520-APPLY-COIN-TRANSACTIONS - BATCH FLOW STEP 5A-5E FOR ONE      *
039400* COIN.  GATHERS AND SORTS THE BUCKET'S TRANSACTIONS FOR THIS     *
039500* COIN (BUSINESS RULE 4), POSTS THEM (BUSINESS RULE 5), THEN      *
039600* VALUES THE RESULTING BALANCE (BUSINESS RULE 6/7/8).            *
039700******************************************************************
039800 520-APPLY-COIN-TRANSACTIONS.
039900*
040000     PERFORM 530-GATHER-BUCKET-TRANS THRU 530-EXIT.
040100     IF LPBT-COUNT > 1
040200        PERFORM 540-SORT-BUCKET-TRANS THRU 540-EXIT
040300     END-IF.
040400     SET LPBT-IDX TO 1.
040500     PERFORM 545-POST-BUCKET-TRANS THRU 545-EXIT
040600         UNTIL LPBT-IDX > LPBT-COUNT.
040700     IF LPCT-UNIT-BALANCE(LPCT-IDX) NOT = ZERO
040800        PERFORM 650-FIND-PRICE THRU 650-EXIT
040900        IF PRICE-FOUND
041000           PERFORM 660-VALUE-COIN-BALANCE THRU 660-EXIT
041100        ELSE
041200           PERFORM 900-ABEND-NO-PRICE THRU 900-EXIT
041300        END-IF
041400     END-IF.
041500     SET LPCT-IDX UP BY 1.
041600*
041700 520-EXIT.
041800     EXIT.
041900*
042000 530-GATHER-BUCKET-TRANS.
042100*
042200     MOVE ZERO TO LPBT-COUNT.
042300     SET LPTT-IDX TO 1.
042400     PERFORM 535-GATHER-ONE-TRANS THRU 535-EXIT
042500         UNTIL LPTT-IDX > LPTT-TRANS-COUNT.
042600*
042700 530-EXIT.
042800     EXIT.
042900*
043000******************************************************************
043100* 535-GATHER-ONE-TRANS - BUSINESS RULE 3.  BUCKET MEMBERSHIP IS   *
043200* HALF-OPEN: DATE-TIME >= BUCKET-START AND < BUCKET-END.          *
043300******************************************************************
043400 535-GATHER-ONE-TRANS.
043500*
043600     IF LPTT-COIN-ID(LPTT-IDX) = LPCT-COIN-ID(LPCT-IDX)
043700        AND LPTT-DATE-TIME(LPTT-IDX) NOT < LPBA-BUCKET-START
043800        AND LPTT-DATE-TIME(LPTT-IDX) < LPBA-BUCKET-END
043900           ADD 1 TO LPBT-COUNT
044000           SET LPBT-IDX2 TO LPBT-COUNT
044100           MOVE LPTT-DATE-TIME(LPTT-IDX) TO LPBT-DATE-TIME(LPBT-IDX2)
044200           MOVE LPTT-TYPE(LPTT-IDX)      TO LPBT-TYPE(LPBT-IDX2)
044300           MOVE LPTT-AMOUNT(LPTT-IDX)    TO LPBT-AMOUNT(LPBT-IDX2)
044400     END-IF.
044500     SET LPTT-IDX UP BY 1.
044600*
044700 535-EXIT.
044800     EXIT.
044900*
045000******************************************************************
045100* 540-SORT-BUCKET-TRANS - BUSINESS RULE 4.  IN-HOUSE INSERTION     *
045200* SORT, ASCENDING BY DATE-TIME, OVER LP-BUCKET-TRANS-TABLE -      *
045300* SAME TABLE-WALK TECHNIQUE AS THE OLD ADSTAT "ADSORT" CALL, JUST  *
045400* WRITTEN OUT IN LINE SINCE THE BUCKET TABLE IS SMALL.            *
045500******************************************************************
045600 540-SORT-BUCKET-TRANS.
045700*
045800     SET LPBT-IDX TO 2.
045900     PERFORM 541-SORT-ONE-PASS THRU 541-EXIT
046000         UNTIL LPBT-IDX > LPBT-COUNT.
046100*
046200 540-EXIT.
046300     EXIT.
046400*
046500 541-SORT-ONE-PASS.
046600*
046700     SET LPBT-IDX2 TO LPBT-IDX.
046800     PERFORM 543-SORT-SWAP-BACK THRU 543-EXIT
046900         UNTIL LPBT-IDX2 = 1
047000            OR LPBT-DATE-TIME(LPBT-IDX2)
047100                  NOT < LPBT-DATE-TIME(LPBT-IDX2 - 1).
047200     SET LPBT-IDX UP BY 1.
047300*
047400 541-EXIT.
047500     EXIT.
047600*
047700 543-SORT-SWAP-BACK.
047800*
047900     MOVE LPBT-ENTRY(LPBT-IDX2)     TO WS-SWAP-ENTRY.
048000     MOVE LPBT-ENTRY(LPBT-IDX2 - 1) TO LPBT-ENTRY(LPBT-IDX2).
048100     MOVE WS-SWAP-ENTRY             TO LPBT-ENTRY(LPBT-IDX2 - 1).
048200     SET LPBT-IDX2 DOWN BY 1.
048300*
048400 543-EXIT.
048500     EXIT.
048600*
048700******************************************************************
048800* 545-POST-BUCKET-TRANS - BUSINESS RULE 5.  DEPOSIT ADDS, WITHDRAW*
048900* SUBTRACTS.  AMOUNT IS ALWAYS A POSITIVE MAGNITUDE.              *
049000******************************************************************
049100 545-POST-BUCKET-TRANS.
049200*
049300     IF LPBT-TYPE(LPBT-IDX) = 'D'
049400        ADD LPBT-AMOUNT(LPBT-IDX) TO LPCT-UNIT-BALANCE(LPCT-IDX)
049500     ELSE
049600        SUBTRACT LPBT-AMOUNT(LPBT-IDX)
049700           FROM LPCT-UNIT-BALANCE(LPCT-IDX)
049800     END-IF.
049900     SET LPBT-IDX UP BY 1.
050000*
050100 545-EXIT.
050200     EXIT.
050300*
050400******************************************************************
050500* 650-FIND-PRICE - BUSINESS RULE 6/7.  FIRST COIN-PRICE SAMPLE     *
050600* FALLING IN [BUCKET-START,BUCKET-END) FOR THIS COIN WINS - NO    *
050700* "CLOSEST SAMPLE" SELECTION IS ATTEMPTED, MATCHING THE           *
050800* REFERENCE'S ARBITRARY FIRST-MATCH BEHAVIOUR.  91-08-14 RFW      *
050900* LPN-0062.                                                       *
051000******************************************************************
051100 650-FIND-PRICE.
051200*
051300     MOVE 'NO ' TO WS-PRICE-FOUND-SW.
051400     MOVE ZERO TO WS-FOUND-PRICE-IDX.
051500     SET LPPT-IDX TO 1.
051600     PERFORM 655-CHECK-ONE-PRICE THRU 655-EXIT
051700         UNTIL LPPT-IDX > LPPT-PRICE-COUNT OR PRICE-FOUND.
051800*
051900 650-EXIT.
052000     EXIT.
052100*
052200 655-CHECK-ONE-PRICE.
052300*
052400     IF LPPT-COIN-ID(LPPT-IDX) = LPCT-COIN-ID(LPCT-IDX)
052500        AND LPPT-TIMESTAMP(LPPT-IDX) NOT < LPBA-BUCKET-START
052600        AND LPPT-TIMESTAMP(LPPT-IDX) < LPBA-BUCKET-END
052700           MOVE 'YES' TO WS-PRICE-FOUND-SW
052800           SET WS-FOUND-PRICE-IDX TO LPPT-IDX
052900     END-IF.
053000     SET LPPT-IDX UP BY 1.
053100*
053200 655-EXIT.
053300     EXIT.
053400*
053500******************************************************************
053600* 660-VALUE-COIN-BALANCE - BUSINESS RULE 6/9/10.  BALANCE TIMES   *
053700* PRICE, ROUNDED TO 2 DECIMAL PLACES, ADDED INTO THE BUCKET'S     *
053800* USD TOTAL.                                                      *
053900******************************************************************
054000 660-VALUE-COIN-BALANCE.
054100*
054200     SET LPPT-IDX TO WS-FOUND-PRICE-IDX.
054300     COMPUTE WS-COIN-CONTRIB-USD ROUNDED =
054400         LPCT-UNIT-BALANCE(LPCT-IDX) * LPPT-PRICE-USD(LPPT-IDX).
054500     ADD WS-COIN-CONTRIB-USD TO LPBA-BUCKET-USD-TOTAL.
054600*
054700 660-EXIT.
054800     EXIT.
054900*
055000******************************************************************
055100* 700-COMPUTE-AVERAGE - BATCH FLOW STEP 6, BUSINESS RULE 10.      *
055200* ARITHMETIC MEAN OF THE BUCKET USD TOTALS.  ZERO BUCKETS NEVER   *
055300* HAPPENS WHEN THE PERIOD IS VALID (SEE 200) BUT THE CHECK IS     *
055400* LEFT IN SO A DIVIDE-BY-ZERO CAN NEVER ABEND THIS PARAGRAPH.     *
055500******************************************************************
055600 700-COMPUTE-AVERAGE.
055700*
055800     IF LPBA-BUCKET-COUNT > 0
055900        COMPUTE LPRS-AVERAGE-BALANCE-USD ROUNDED =
056000            LPBA-SUM-USD-BALANCE / LPBA-BUCKET-COUNT
056100     ELSE
056200        MOVE ZERO TO LPRS-AVERAGE-BALANCE-USD
056300     END-IF.
056400     MOVE LPBA-BUCKET-COUNT TO LPRS-BUCKET-COUNT.
056500*
056600 700-EXIT.
056700     EXIT.
056800*
056900 800-READ-TRANS-FILE.
057000*
057100     READ TRANSACTIONS-IN INTO LP-TRANS-REC
057200         AT END MOVE 'YES' TO WS-EOF-TRANS-SW
057300                GO TO 800-EXIT.
057400     ADD 1 TO WS-TRAN-READ-CTR.
057500*
057600 800-EXIT.
057700     EXIT.
057800*
057900 810-READ-PRICE-FILE.
058000*
058100     READ COIN-PRICES-IN INTO LP-PRICE-REC
058200         AT END MOVE 'YES' TO WS-EOF-PRICE-SW
058300                GO TO 810-EXIT.
058400     ADD 1 TO WS-PRICE-READ-CTR.
058500*
058600 810-EXIT.
058700     EXIT.
058800*
058900******************************************************************
059000* 900-ABEND-NO-PRICE - BUSINESS RULE 7.  A NON-ZERO BALANCE WITH  *
059100* NO PRICE SAMPLE IN THE BUCKET FAILS THE WHOLE CALCULATION - NO  *
059200* PARTIAL/APPROXIMATE RESULT IS EVER WRITTEN.                    *
059300******************************************************************
059400 900-ABEND-NO-PRICE.
059500*
059600     DISPLAY '** ERROR **  NO PRICE SAMPLE FOR COIN '
059700         LPCT-COIN-ID(LPCT-IDX) ' IN BUCKET STARTING '
059800         LPBA-BUCKET-START.
059900     MOVE 'YES' TO WS-CALC-FAILED-SW.
060000*
060100 900-EXIT.
060200     EXIT.
060300*
060400 950-WRITE-RESULT.
060500*
060600     WRITE RESULT-OUT-REC FROM LP-RESULT-REC.
060700*
060800 950-EXIT.
060900     EXIT.
061000*
061100******************************************************************
061200* 560-ADVANCE-ONE-HOUR - BATCH FLOW STEP 5, END OF LOOP.  SETS    *
061300* BUCKET-END TO BUCKET-START PLUS ONE HOUR, ROLLING DAY/MONTH/    *
061400* YEAR AS NEEDED (PARAGRAPHS 565/570/575).  94-11-18 TJK          *
061500* LPN-0188.                                                       *
061600******************************************************************
061700 560-ADVANCE-ONE-HOUR.
061800*
061900     MOVE LPBA-BUCKET-START TO LPBA-BUCKET-END.
062000     ADD 1 TO LPBA-BE-HH.
062100     IF LPBA-BE-HH > 23
062200        MOVE ZERO TO LPBA-BE-HH
062300        PERFORM 565-ADVANCE-DAY THRU 565-EXIT
062400     END-IF.
062500*
062600 560-EXIT.
062700     EXIT.
062800*
062900 565-ADVANCE-DAY.
063000*
063100     ADD 1 TO LPBA-BE-DD.
063200     PERFORM 570-DAYS-IN-MONTH THRU 570-EXIT.
063300     IF LPBA-BE-DD > LPBA-WORK-DAYS-IN-MONTH
063400        MOVE 1 TO LPBA-BE-DD
063500        ADD 1 TO LPBA-BE-MM
063600        IF LPBA-BE-MM > 12
063700           MOVE 1 TO LPBA-BE-MM
063800           ADD 1 TO LPBA-BE-YYYY
063900        END-IF
064000     END-IF.
064100*
064200 565-EXIT.
064300     EXIT.
064400*
064500 570-DAYS-IN-MONTH.
064600*
064700     MOVE LPMD-ENTRY(LPBA-BE-MM) TO LPBA-WORK-DAYS-IN-MONTH.
064800     IF LPBA-BE-MM = 2
064900        PERFORM 575-CHECK-LEAP-YEAR THRU 575-EXIT
065000        IF WS-LEAP-YEAR
065100           MOVE 29 TO LPBA-WORK-DAYS-IN-MONTH
065200        END-IF
065300     END-IF.
065400*
065500 570-EXIT.
065600     EXIT.
065700*
065800******************************************************************
065900* 575-CHECK-LEAP-YEAR.  99-01-06 RFW LPN-0355 - Y2K FIX.  DIV-BY- *
066000* 4 ALONE IS WRONG ACROSS A CENTURY BOUNDARY - A YEAR DIVISIBLE   *
066100* BY 100 IS A LEAP YEAR ONLY WHEN ALSO DIVISIBLE BY 400 (2000     *
066200* IS, 1900 AND 2100 ARE NOT).                                    *
066300******************************************************************
066400 575-CHECK-LEAP-YEAR.
066500*
066600     MOVE 'NO ' TO WS-LEAP-YEAR-SW.
066700     DIVIDE LPBA-BE-YYYY BY 4 GIVING WS-DIV-RESULT
066800         REMAINDER WS-DIV-REMAINDER.
066900     IF WS-DIV-REMAINDER = 0
067000        MOVE 'YES' TO WS-LEAP-YEAR-SW
067100        DIVIDE LPBA-BE-YYYY BY 100 GIVING WS-DIV-RESULT
067200            REMAINDER WS-DIV-REMAINDER
067300        IF WS-DIV-REMAINDER = 0
067400           MOVE 'NO ' TO WS-LEAP-YEAR-SW
067500           DIVIDE LPBA-BE-YYYY BY 400 GIVING WS-DIV-RESULT
067600               REMAINDER WS-DIV-REMAINDER
067700           IF WS-DIV-REMAINDER = 0
067800              MOVE 'YES' TO WS-LEAP-YEAR-SW
067900           END-IF
068000        END-IF
068100     END-IF.
068200*
068300 575-EXIT.
068400     EXIT.
068500*
068600******************************************************************
068700* 980-DISPLAY-PROG-DIAG.  EOJ COUNTS TO SYSOUT - SAME HABIT AS    *
068800* THE OLD CNTRLBRK 550-DISPLAY-PROG-DIAG.  03-06-19 TJK LPN-0402  *
068900* ADDED THE REJECT/FAIL LINE.                                    *
069000******************************************************************
069100 980-DISPLAY-PROG-DIAG.
069200*
069300     DISPLAY '****     LPAVGBAL RUNNING    ****'.
069400     MOVE 'TRANSACTION RECORDS READ          ' TO DISP-MESSAGE.
069500     MOVE WS-TRAN-READ-CTR TO DISP-VALUE.
069600     DISPLAY DISPLAY-LINE.
069700     MOVE 'COIN PRICE RECORDS READ            ' TO DISP-MESSAGE.
069800     MOVE WS-PRICE-READ-CTR TO DISP-VALUE.
069900     DISPLAY DISPLAY-LINE.
070000     MOVE 'DISTINCT COINS SEEN                ' TO DISP-MESSAGE.
070100     MOVE LPCT-COIN-COUNT TO DISP-VALUE.
070200     DISPLAY DISPLAY-LINE.
070300     MOVE 'HOURLY BUCKETS PROCESSED           ' TO DISP-MESSAGE.
070400     MOVE LPBA-BUCKET-COUNT TO DISP-VALUE.
070500     DISPLAY DISPLAY-LINE.
070600     IF INVALID-PERIOD
070700        DISPLAY '****  LPAVGBAL EOJ - PERIOD REJECTED     ****'
070800     ELSE
070900        IF CALCULATION-FAILED
071000           DISPLAY '****  LPAVGBAL EOJ - CALCULATION FAILED  ****'
071100        ELSE
071200           DISPLAY '****  LPAVGBAL EOJ - NORMAL              ****'
071300        END-IF
071400     END-IF.
071500*
071600 980-EXIT.
071700     EXIT.
