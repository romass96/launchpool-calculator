000100******************************************************************
000200*                                                                *
000300*  LPWORK   -  LAUNCHPOOL AVERAGE-BALANCE CALCULATOR WORKING     *
000400*               TABLES                                           *
000500*                                                                *
000600*  LP-COIN-TABLE          - ONE ROW PER DISTINCT COIN SEEN ON    *
000700*                           TRANSACTIONS-IN.  CARRIES THE UNIT   *
000800*                           BALANCE CARRIED FORWARD BUCKET TO     *
000900*                           BUCKET (BATCH FLOW STEP 2/5A).        *
001000*  LP-TRANS-TABLE         - THE WHOLE OF TRANSACTIONS-IN, READ   *
001100*                           ONCE (BATCH FLOW STEP 2).             *
001200*  LP-PRICE-TABLE         - THE WHOLE OF COIN-PRICES-IN, READ    *
001300*                           ONCE (BATCH FLOW STEP 3).             *
001400*  LP-BUCKET-TRANS-TABLE  - ONE COIN'S TRANSACTIONS FALLING IN   *
001500*                           THE CURRENT BUCKET, SORTED ASCENDING *
001600*                           BY DATE-TIME BEFORE THEY ARE APPLIED  *
001700*                           (BATCH FLOW STEP 5B, BUSINESS RULE 4).*
001800*  LP-BUCKET-WALK         - THE RUNNING BUCKET BOUNDARIES AND     *
001900*                           ACCUMULATORS FOR BATCH FLOW STEP 5/6. *
002000*                                                                *
002100*  CHANGE LOG                                                   *
002200*  YYMMDD  WHO   TICKET    DESCRIPTION                          *
002300*  89-05-03 RFW  LPN-0009  ORIGINAL TABLES.                      *
002400*  97-09-10 DLH  LPN-0310  RAISED LP-TRANS-TABLE/LP-PRICE-TABLE   *
002500*                         CAPACITY FOR THE QUARTERLY REWARDS RUN. *
002600*  99-01-06 RFW  LPN-0355  Y2K - LPMD-ENTRY LEAP-YEAR TEST NOW     *
002700*                         CENTURY-AWARE (DIV BY 100/400 CHECK).   *
002800*                                                                *
002900******************************************************************
003000 01  LP-COIN-TABLE.
003100     05  LPCT-COIN-COUNT                  PIC S9(4) COMP VALUE ZERO.
003200     05  LPCT-ENTRY OCCURS 50 TIMES
003300             INDEXED BY LPCT-IDX, LPCT-IDX2.
003400         10  LPCT-COIN-ID                 PIC X(10).
003500         10  LPCT-UNIT-BALANCE            PIC S9(9)V9(8) COMP-3
003600                                               VALUE ZERO.
003700         10  FILLER                       PIC X(05).
003800
003900 01  LP-TRANS-TABLE.
004000     05  LPTT-TRANS-COUNT                 PIC S9(6) COMP VALUE ZERO.
004100     05  LPTT-ENTRY OCCURS 5000 TIMES INDEXED BY LPTT-IDX.
004200         10  LPTT-DATE-TIME               PIC X(19).
004300         10  LPTT-TYPE                    PIC X(1).
004400         10  LPTT-COIN-ID                 PIC X(10).
004500         10  LPTT-AMOUNT                  PIC S9(9)V9(8) COMP-3.
004600         10  FILLER                       PIC X(05).
004700
004800 01  LP-PRICE-TABLE.
004900     05  LPPT-PRICE-COUNT                 PIC S9(6) COMP VALUE ZERO.
005000     05  LPPT-ENTRY OCCURS 2000 TIMES INDEXED BY LPPT-IDX.
005100         10  LPPT-COIN-ID                 PIC X(10).
005200         10  LPPT-TIMESTAMP               PIC X(19).
005300         10  LPPT-PRICE-USD               PIC S9(9)V9(2) COMP-3.
005400         10  FILLER                       PIC X(04).
005500
005600 01  LP-BUCKET-TRANS-TABLE.
005700     05  LPBT-COUNT                       PIC S9(4) COMP VALUE ZERO.
005800     05  LPBT-ENTRY OCCURS 500 TIMES INDEXED BY LPBT-IDX, LPBT-IDX2.
005900         10  LPBT-DATE-TIME               PIC X(19).
006000         10  LPBT-TYPE                    PIC X(1).
006100         10  LPBT-AMOUNT                  PIC S9(9)V9(8) COMP-3.
006200         10  FILLER                       PIC X(05).
006300
006400 01  LP-BUCKET-WALK.
006500     05  LPBA-BUCKET-START                PIC X(19).
006600     05  LPBA-BS-PARTS REDEFINES LPBA-BUCKET-START.
006700         10  LPBA-BS-YYYY                 PIC 9(4).
006800         10  FILLER                       PIC X(1).
006900         10  LPBA-BS-MM                   PIC 9(2).
007000         10  FILLER                       PIC X(1).
007100         10  LPBA-BS-DD                   PIC 9(2).
007200         10  FILLER                       PIC X(1).
007300         10  LPBA-BS-HH                   PIC 9(2).
007400         10  FILLER                       PIC X(1).
007500         10  LPBA-BS-MI                   PIC 9(2).
007600         10  FILLER                       PIC X(1).
007700         10  LPBA-BS-SS                   PIC 9(2).
007800     05  LPBA-BUCKET-END                  PIC X(19).
007900     05  LPBA-BE-PARTS REDEFINES LPBA-BUCKET-END.
008000         10  LPBA-BE-YYYY                 PIC 9(4).
008100         10  FILLER                       PIC X(1).
008200         10  LPBA-BE-MM                   PIC 9(2).
008300         10  FILLER                       PIC X(1).
008400         10  LPBA-BE-DD                   PIC 9(2).
008500         10  FILLER                       PIC X(1).
008600         10  LPBA-BE-HH                   PIC 9(2).
008700         10  FILLER                       PIC X(1).
008800         10  LPBA-BE-MI                   PIC 9(2).
008900         10  FILLER                       PIC X(1).
009000         10  LPBA-BE-SS                   PIC 9(2).
009100     05  LPBA-SUM-USD-BALANCE      PIC S9(13)V9(2) COMP-3 VALUE ZERO.
009200     05  LPBA-BUCKET-COUNT                PIC S9(6) COMP VALUE ZERO.
009300     05  LPBA-BUCKET-USD-TOTAL     PIC S9(11)V9(2) COMP-3 VALUE ZERO.
009400     05  LPBA-WORK-DAYS-IN-MONTH          PIC 9(2) COMP VALUE ZERO.
009500     05  FILLER                           PIC X(08).
009600
009700 01  LP-MONTH-DAYS-TABLE.
009800     05  LPMD-ENTRY PIC 9(02) OCCURS 12 TIMES.
