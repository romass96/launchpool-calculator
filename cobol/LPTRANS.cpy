000100******************************************************************
000200*                                                                *
000300*  LPTRANS  -  LAUNCHPOOL COIN TRANSACTION RECORD LAYOUT          *
000400*                                                                *
000500*  ONE RECORD PER DEPOSIT OR WITHDRAW ON TRANSACTIONS-IN.  THE   *
000600*  FILE CARRIES NO PARTICULAR ORDER - LPAVGBAL SORTS EACH        *
000700*  BUCKET'S TRANSACTIONS FOR ITSELF.  AMOUNT IS ALWAYS A          *
000800*  POSITIVE MAGNITUDE - LPTR-TYPE CARRIES THE SIGN.              *
000900*                                                                *
001000*  CHANGE LOG                                                   *
001100*  YYMMDD  WHO   TICKET    DESCRIPTION                          *
001200*  89-05-03 RFW  LPN-0009  ORIGINAL LAYOUT.                      *
001300*  96-02-27 DLH  LPN-0241  ADDED DATE/TIME SUB-FIELDS FOR         *
001400*                         CONSISTENCY WITH LPCALCR/LPPRICE.       *
001500*                                                                *
001600******************************************************************
001700 01  LP-TRANS-REC.
001800     05  LPTR-DATE-TIME                   PIC X(19).
001900     05  LPTR-DATE-TIME-PARTS REDEFINES LPTR-DATE-TIME.
002000         10  LPTR-DT-YYYY                 PIC 9(4).
002100         10  FILLER                       PIC X(1).
002200         10  LPTR-DT-MM                   PIC 9(2).
002300         10  FILLER                       PIC X(1).
002400         10  LPTR-DT-DD                   PIC 9(2).
002500         10  FILLER                       PIC X(1).
002600         10  LPTR-DT-HH                   PIC 9(2).
002700         10  FILLER                       PIC X(1).
002800         10  LPTR-DT-MI                   PIC 9(2).
002900         10  FILLER                       PIC X(1).
003000         10  LPTR-DT-SS                   PIC 9(2).
003100     05  LPTR-TYPE                        PIC X(1).
003200         88  LPTR-DEPOSIT                      VALUE 'D'.
003300         88  LPTR-WITHDRAW                     VALUE 'W'.
003400     05  LPTR-COIN-ID                     PIC X(10).
003500     05  LPTR-AMOUNT                      PIC S9(9)V9(8) COMP-3.
003600     05  FILLER                           PIC X(05).
