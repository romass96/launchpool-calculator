000100******************************************************************
000200*                                                                *
000300*  LPCALCR  -  LAUNCHPOOL AVERAGE-BALANCE CALCULATION REQUEST    *
000400*               CONTROL-CARD LAYOUT                              *
000500*                                                                *
000600*  ONE RECORD PER RUN ON CALC-REQUEST-IN.  CARRIES THE PERIOD    *
000700*  [FROM-DATETIME, TO-DATETIME) THE AVERAGE IS TO BE COMPUTED    *
000800*  OVER.  FROM IS INCLUSIVE, TO IS EXCLUSIVE.                    *
000900*                                                                *
001000*  CHANGE LOG                                                   *
001100*  YYMMDD  WHO   TICKET    DESCRIPTION                          *
001200*  89-05-03 RFW  LPN-0009  ORIGINAL LAYOUT.                      *
001300*  94-11-18 TJK  LPN-0188  ADDED DATE/TIME SUB-FIELDS SO THE      *
001400*                         CALCULATOR CAN TRUNCATE FROM TO THE     *
001500*                         TOP OF THE HOUR WITHOUT STRING MATH.    *
001600*                                                                *
001700******************************************************************
001800 01  LP-CALC-REQUEST-REC.
001900     05  LPCR-FROM-DATETIME              PIC X(19).
002000     05  LPCR-FROM-DTTM-PARTS REDEFINES LPCR-FROM-DATETIME.
002100         10  LPCR-FROM-YYYY               PIC 9(4).
002200         10  FILLER                       PIC X(1).
002300         10  LPCR-FROM-MM                 PIC 9(2).
002400         10  FILLER                       PIC X(1).
002500         10  LPCR-FROM-DD                 PIC 9(2).
002600         10  FILLER                       PIC X(1).
002700         10  LPCR-FROM-HH                 PIC 9(2).
002800         10  FILLER                       PIC X(1).
002900         10  LPCR-FROM-MI                 PIC 9(2).
003000         10  FILLER                       PIC X(1).
003100         10  LPCR-FROM-SS                 PIC 9(2).
003200     05  LPCR-TO-DATETIME                 PIC X(19).
003300     05  LPCR-TO-DTTM-PARTS   REDEFINES LPCR-TO-DATETIME.
003400         10  LPCR-TO-YYYY                 PIC 9(4).
003500         10  FILLER                       PIC X(1).
003600         10  LPCR-TO-MM                   PIC 9(2).
003700         10  FILLER                       PIC X(1).
003800         10  LPCR-TO-DD                   PIC 9(2).
003900         10  FILLER                       PIC X(1).
004000         10  LPCR-TO-HH                   PIC 9(2).
004100         10  FILLER                       PIC X(1).
004200         10  LPCR-TO-MI                   PIC 9(2).
004300         10  FILLER                       PIC X(1).
004400         10  LPCR-TO-SS                   PIC 9(2).
004500     05  FILLER                           PIC X(02).
