000100******************************************************************
000200*                                                                *
000300*  LPRESLT  -  LAUNCHPOOL AVERAGE-BALANCE RESULT RECORD LAYOUT    *
000400*                                                                *
000500*  ONE RECORD WRITTEN TO RESULT-OUT PER SUCCESSFUL CALCULATION   *
000600*  RUN.  IF THE REQUEST IS REJECTED OR THE CALCULATION FAILS     *
000700*  (NO PRICE AVAILABLE FOR A NON-ZERO BALANCE) NO RECORD IS      *
000800*  WRITTEN - SEE LPAVGBAL PARAGRAPHS 200/650/900.                *
000900*                                                                *
001000*  CHANGE LOG                                                   *
001100*  YYMMDD  WHO   TICKET    DESCRIPTION                          *
001200*  89-05-03 RFW  LPN-0009  ORIGINAL LAYOUT.                      *
001300*                                                                *
001400******************************************************************
001500 01  LP-RESULT-REC.
001600     05  LPRS-AVERAGE-BALANCE-USD         PIC S9(11)V9(2) COMP-3.
001700     05  LPRS-BUCKET-COUNT                PIC 9(6).
001800     05  FILLER                           PIC X(10).
